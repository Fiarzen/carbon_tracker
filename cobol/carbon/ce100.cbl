000100*****************************************************************
000200*                                                               *
000300*                 Carbon Emissions Rating Run                   *
000400*                                                               *
000500*        Reads the activity intake file, rates each            *
000600*        activity against the emission factor book and         *
000700*        writes the result file plus the summary report.       *
000800*                                                               *
000900*****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.       ce100.
001500 author.              D M Yardley.
001600*
001700 installation.        Ecotrack Systems Ltd.
001800 date-written.        11/06/1987.
001900 date-compiled.
002000 security.            Company Confidential - Internal Use Only.
002100*
002200*
002300*    Remarks.          Carbon Emissions Rating Run.
002400*                      Single batch job - loads the factor
002500*                      book, rates every activity on the
002600*                      intake file and writes the result file
002700*                      and the summary report in one pass.
002800***
002900*    Version.          See Ce-Prog-Name in Ws.
003000***
003100*    Called Modules.
003200*                      None.
003300***
003400*    Functions Used:
003500*                      None.
003600*    Files used :
003700*                      Activity-File.  Activity intake.
003800*                      Factor-File.    Emission factor book.
003900*                      Result-File.    Rated result output.
004000*                      Report-File.    Summary report.
004100***
004200*    Error messages used.
004300*                      Ce001 - 4.
004400***
004500* Changes:
004600* 11/06/1987 dmy - 1.0.00 Created - first cut, car and public     CE100001
004700*                       transport factors only.
004800* 02/09/1987 dmy -    .01 Added flight banding and the other      CE100002
004900*                       transport items.
005000* 14/03/1988 dmy -    .02 Added energy category - electricity     CE100003
005100*                       and heating factors.
005200* 23/11/1989 dmy -    .03 Added food category with the serving    CE100004
005300*                       weight table.
005400* 19/07/1991 dmy -    .04 Added consumption (durable goods) and   CE100005
005500*                       lifetime amortisation.
005600* 08/02/1993 dmy -    .05 Added waste category - no item level    CE100006
005700*                       key on this one, subcat only.
005800* 30/10/1995 dmy - 1.1.00 Factor book moved out to its own file,  CE100007
005900*                       Factor-File, with the old in-line table
006000*                       kept as the fallback default set.
006100* 17/01/1999 dmy - 1.1.01 Y2K - widened the last-applied-date     CE100008
006200*                       working fields that used to default on
006300*                       a 19 century assumption. No stored
006400*                       dates on this file, so low risk, but
006500*                       swept anyway per the 1998 directive.
006600* 21/06/2001 klp -    .02 Local-food discount (15%) added to the  CE100009
006700*                       food routine per the sustainability
006800*                       team's request.
006900* 09/11/2004 klp -    .03 Recent-results table added - last 10    CE100010
007000*                       results kept newest first, mirrors the
007100*                       look of the old desktop tool's log.
007200* 25/04/2009 jrt -    .04 Search All replacing the old chain of   CE100011
007300*                       IFs on the factor book once it passed
007400*                       60 rows - noticeably faster on the
007500*                       month-end run.
007600* 12/08/2013 jrt - 1.2.00 Category totals moved to the redefines  CE100012
007700*                       table so the summary print loop no
007800*                       longer repeats itself five times.
007900* 06/02/2026 dmy - 1.3.00 Rebuilt as a stand-alone batch job      CE100013
008000*                       (previously called from the old menu
008100*                       shell) - own file-control, own start of
008200*                       run, no calling chain.
008300* 13/02/2026 dmy -    .01 Tidy up, zero-padded picture widths,    CE100014
008400*                       comp counters throughout.
008410* 10/08/2026 jrt -    .02 Dropped the unused alpha-class/upsi     CE100015
008420*                       special names nobody was testing, wired
008430*                       Top-Of-Form into the heading throw
008440*                       instead, and made Aa015 actually display
008450*                       its Ce00n message on an open failure.
008500***
008600*
008700 environment             division.
008800*================================
008900*
009000 configuration            section.
009100 source-computer.         ecotrack-systems.
009200 object-computer.         ecotrack-systems.
009300 special-names.
009400     c01 is top-of-form.
009700*
009800 input-output             section.
009900 file-control.
010000     select  Activity-File  assign  "ACTIVITY-FILE"
010100             organization  sequential
010200             file status   WS-Act-Status.
010300     select  Factor-File    assign  "FACTOR-FILE"
010400             organization  sequential
010500             file status   WS-Fac-Status.
010600     select  Result-File    assign  "RESULT-FILE"
010700             organization  sequential
010800             file status   WS-Res-Status.
010900     select  Report-File    assign  "REPORT-FILE"
011000             organization  line sequential
011100             file status   WS-Rpt-Status.
011200*
011300 data                     division.
011400*================================
011500*
011600 file section.
011700*
011800 fd  Activity-File
011900     record contains 80 characters.
012000 copy "wsceact.cob".
012100*
012200 fd  Factor-File
012300     record contains 60 characters.
012400 copy "wscefac.cob".
012500*
012600 fd  Result-File
012700     record contains 100 characters.
012800 copy "wsceres.cob".
012900*
013000 fd  Report-File
013100     record contains 132 characters.
013200 01  CE-Report-Line.
013210     03  filler               pic x(132).
013300*
013400 working-storage          section.
013500*-----------------------
013600 77  CE-Prog-Name            pic x(17)   value "CE100 (1.3.00)".
013700*
013800 copy "wscetbl.cob".
013900 copy "wscetot.cob".
014000*
014100 01  WS-File-Status.
014200     03  WS-Act-Status       pic xx      value "00".
014300     03  WS-Fac-Status       pic xx      value "00".
014400     03  WS-Res-Status       pic xx      value "00".
014500     03  WS-Rpt-Status       pic xx      value "00".
014600     03  filler              pic x(04).
014700*
014800 01  WS-Switches.
014900     03  WS-Activity-Eof     pic x       value "N".
015000         88  WS-Act-Eof                  value "Y".
015100     03  WS-Factor-Eof       pic x       value "N".
015200         88  WS-Fac-Eof                  value "Y".
015300     03  WS-Factor-Found-Sw  pic x       value "N".
015400         88  WS-Factor-Found             value "Y".
015500         88  WS-Factor-Not-Found         value "N".
015600     03  WS-Note-Dflt-Sw     pic x       value "N".
015700         88  WS-Note-Dflt-On              value "Y".
015800     03  filler              pic x(02).
015900*
016000 77  WS-Result-Id            pic 9(06) comp value zero.
016100 77  WS-Shift-Ix             pic 9(02) comp value zero.
016200 77  WS-Passengers-Work      pic 9(03) comp value zero.
016250 77  WS-Serving-Wt           pic 9v99    value zero.
016500*
016600 01  WS-Rate-Work.
016700     03  WS-Category         pic x(14).
016800     03  WS-Subcat           pic x(16).
016900     03  WS-Item             pic x(16).
017000     03  WS-Label            pic x(24).
017100     03  WS-Effective-Qty    pic 9(07)v9(03).
017200     03  WS-Effective-Factor pic 9(04)v9(04).
017300     03  WS-Co2              pic 9(07)v9(03).
017400     03  WS-Status           pic x(01).
017500     03  filler              pic x(03).
017600*
017700* Print layouts - all padded to 132 to match Report-File.
017800*
017900 01  CE-Print-Heading1.
018000     03  filler              pic x(01)   value space.
018100     03  PH1-Prog-Name       pic x(17).
018200     03  filler              pic x(02)   value spaces.
018300     03  filler              pic x(40)
018400         value "Ecotrack Carbon Emissions Rating Run".
018500     03  filler              pic x(72).
018600*
018700 01  CE-Print-Heading2.
018800     03  filler              pic x(90) value
018900         "  ID  CATEGORY     ACTIVITY            QTY   FACTOR CO2-KG ST".
019000     03  filler              pic x(42).
019100*
019200 01  CE-Print-Section-Heading.
019300     03  filler              pic x(02)   value spaces.
019400     03  PSH-Title           pic x(40).
019500     03  filler              pic x(90).
019600*
019700 01  CE-Print-Note-Line.
019800     03  filler              pic x(02)   value spaces.
019900     03  PNL-Text            pic x(50).
020000     03  filler              pic x(80).
020100*
020200 01  CE-Print-Detail.
020300     03  filler              pic x(01)   value space.
020400     03  PD-Id               pic zzzzz9.
020500     03  filler              pic x(02)   value spaces.
020600     03  PD-Category         pic x(14).
020700     03  filler              pic x(02)   value spaces.
020800     03  PD-Label            pic x(24).
020900     03  filler              pic x(02)   value spaces.
021000     03  PD-Qty              pic zzzzzz9.999.
021100     03  filler              pic x(02)   value spaces.
021200     03  PD-Factor           pic zzzz9.9999.
021300     03  filler              pic x(02)   value spaces.
021400     03  PD-Co2              pic zzzzzz9.999.
021500     03  filler              pic x(02)   value spaces.
021600     03  PD-Status           pic x(01).
021700     03  filler              pic x(42).
021800*
021900 01  CE-Print-Cat-Line.
022000     03  filler              pic x(02)   value spaces.
022100     03  PCL-Name            pic x(14).
022200     03  filler              pic x(04)   value spaces.
022300     03  filler              pic x(14)   value "RECORD COUNT".
022400     03  PCL-Count           pic zzzzzz9.
022500     03  filler              pic x(04)   value spaces.
022600     03  filler              pic x(14)   value "TOTAL CO2 KG".
022700     03  PCL-Co2             pic z(7)9.999.
022800     03  filler              pic x(61).
022900*
023000 01  CE-Print-Count-Line.
023100     03  filler              pic x(02)   value spaces.
023200     03  PCT-Label           pic x(30).
023300     03  PCT-Value           pic zzzzzz9.
023400     03  filler              pic x(93).
023500*
023600 01  CE-Print-Co2-Line.
023700     03  filler              pic x(02)   value spaces.
023800     03  PCO-Label           pic x(30).
023900     03  PCO-Value           pic z(7)9.999.
024000     03  filler              pic x(88).
024100*
024200 01  CE-Print-Recent-Line.
024300     03  filler              pic x(02)   value spaces.
024400     03  PRL-Id              pic zzzzz9.
024500     03  filler              pic x(02)   value spaces.
024600     03  PRL-Label           pic x(24).
024700     03  filler              pic x(02)   value spaces.
024800     03  PRL-Co2             pic zzzzzz9.99.
024900     03  filler              pic x(86).
025000*
025100 01  Error-Messages.
025200* System note, general:
025300     03  CE001   pic x(45)
025400         value "CE001 Factor file not found - using defaults".
025500     03  CE002   pic x(42)
025600         value "CE002 Activity file not found - aborting".
025700     03  CE003   pic x(38)
025800         value "CE003 Result file open failed".
025900     03  CE004   pic x(38)
026000         value "CE004 Report file open failed".
026050     03  filler  pic x(04).
026100*
026200 procedure division.
026300*
026400 AA000-Main                  section.
026500*****************************************
026600     perform  AA010-Load-Factor-Table thru AA010-Exit
026700     perform  AA015-Open-Run-Files    thru AA015-Exit
026800     perform  AA040-Print-Heading     thru AA040-Exit
026900     perform  AA055-Process-One-Activity thru AA055-Exit
027000              until WS-Act-Eof
027100     perform  AA090-Print-Summary     thru AA090-Exit
027200     perform  AA095-Print-Recent-Results thru AA095-Exit
027300     close    Activity-File
027400              Result-File
027500              Report-File
027600     goback.
027700*
027800 AA000-Exit.  exit.
027900*
028000 AA010-Load-Factor-Table     section.
028100*****************************************
028200*
028300* Loads the emission factor book into Ce-Factor-Row.  If
028400* Factor-File will not open the shipped default set becomes
028500* the contract - see Bb900.
028600*
028700     open     input Factor-File.
028800     if       WS-Fac-Status not = "00"
028900              set  WS-Note-Dflt-On to true
029000              perform  BB900-Load-Default-Table thru BB900-Exit
029100     else
029200              move     zero to CE-Factor-Count
029300              perform  AA012-Read-Factor-Row thru AA012-Exit
029400                       until WS-Fac-Eof
029500              close    Factor-File
029600     end-if.
029700*
029800 AA010-Exit.  exit.
029900*
030000 AA012-Read-Factor-Row       section.
030100*****************************************
030200     read     Factor-File at end
030300              move "Y" to WS-Factor-Eof
030400              go to AA012-Exit
030500     end-read.
030600     if       WS-Fac-Status not = "00"
030700              move "Y" to WS-Factor-Eof
030800              go to AA012-Exit
030900     end-if.
030950     if       CE-Factor-Count >= CE-Factor-Max
030960              go to AA012-Exit
030970     end-if.
031000     add      1 to CE-Factor-Count.
031100     move     CE-Factor-Record to
031200              CE-Factor-Row (CE-Factor-Count).
031300*
031400 AA012-Exit.  exit.
031500*
031600 BB900-Load-Default-Table    section.
031700*****************************************
031800*
031900* Copies the 61-row default set (Ce-Default-Row) across to the
032000* live search table when Factor-File cannot be opened.
032100*
032200     move     61 to CE-Factor-Count.
032300     perform  BB905-Copy-Default-Row thru BB905-Exit
032400              varying CE-Default-Ix from 1 by 1
032500              until CE-Default-Ix > 61.
032600*
032700 BB900-Exit.  exit.
032800*
032900 BB905-Copy-Default-Row      section.
033000*****************************************
033100     set      CE-Factor-Ix to CE-Default-Ix.
033200     move     CE-Default-Category (CE-Default-Ix)
033300              to EF-CATEGORY (CE-Factor-Ix).
033400     move     CE-Default-Subcat (CE-Default-Ix)
033500              to EF-SUBCAT   (CE-Factor-Ix).
033600     move     CE-Default-Item (CE-Default-Ix)
033700              to EF-ITEM     (CE-Factor-Ix).
033800     move     CE-Default-Factor (CE-Default-Ix)
033900              to EF-FACTOR   (CE-Factor-Ix).
034000*
034100 BB905-Exit.  exit.
034200*
034300 AA015-Open-Run-Files        section.
034400*****************************************
034500     open     input    Activity-File.
034600     if       WS-Act-Status not = "00"
034620              display  CE002
034640              move     1 to return-code
034800              goback
034900     end-if.
035000     open     output   Result-File.
035100     if       WS-Res-Status not = "00"
035120              display  CE003
035140              move     2 to return-code
035300              goback
035400     end-if.
035500     open     output   Report-File.
035600     if       WS-Rpt-Status not = "00"
035620              display  CE004
035640              move     3 to return-code
035800              goback
035900     end-if.
036000     move     zero to WS-Result-Id.
036100*
036200 AA015-Exit.  exit.
036300*
036400 AA040-Print-Heading         section.
036500*****************************************
036600     move     CE-Prog-Name to PH1-Prog-Name.
036700     write    CE-Report-Line from CE-Print-Heading1
036750              after advancing top-of-form.
036800     if       WS-Note-Dflt-On
036900              move CE001 to PNL-Text
037000              write CE-Report-Line from CE-Print-Note-Line
037100     end-if.
037200     write    CE-Report-Line from CE-Print-Heading2.
037300*
037400 AA040-Exit.  exit.
037500*
037600 AA055-Process-One-Activity  section.
037700*****************************************
037800*
037900* One activity through the whole rate/write/accumulate cycle.
038000*
038100     read     Activity-File at end
038200              move "Y" to WS-Activity-Eof
038300              go to AA055-Exit
038400     end-read.
038500     if       WS-Act-Status not = "00"
038600              move "Y" to WS-Activity-Eof
038700              go to AA055-Exit
038800     end-if.
038900     add      1 to CE-Recs-Read.
039000     initialize WS-Rate-Work.
039100     move     "N" to WS-Factor-Found-Sw.
039200     evaluate ACT-CATEGORY
039300         when "TRANSPORTATION"
039400              perform DD010-Rate-Transportation thru DD010-Exit
039500         when "ENERGY"
039600              perform DD020-Rate-Energy thru DD020-Exit
039700         when "FOOD"
039800              perform DD030-Rate-Food thru DD030-Exit
039900         when "CONSUMPTION"
040000              perform DD040-Rate-Consumption thru DD040-Exit
040100         when "WASTE"
040200              perform DD050-Rate-Waste thru DD050-Exit
040300         when other
040400              move ACT-CATEGORY to WS-Category
040500              move ACT-SUBCAT   to WS-Subcat
040600              move ACT-ITEM     to WS-Item
040700              perform DD099-Error-Result thru DD099-Exit
040800     end-evaluate.
040900     perform  EE010-Write-Result     thru EE010-Exit.
041000     perform  EE020-Accumulate-Totals thru EE020-Exit.
041100     perform  EE030-Print-Detail-Line thru EE030-Exit.
041200*
041300 AA055-Exit.  exit.
041400*
041500 DD010-Rate-Transportation   section.
041600*****************************************
041700     move     ACT-CATEGORY to WS-Category.
041800     move     ACT-SUBCAT   to WS-Subcat.
041900     move     ACT-ITEM     to WS-Item.
042000     if       WS-Subcat = "flight" and WS-Item = spaces
042100              perform DD015-Derive-Flight-Class thru DD015-Exit
042200     end-if.
042300     perform  FF010-Search-Factor-Table thru FF010-Exit.
042400     if       WS-Factor-Not-Found
042500              perform DD099-Error-Result thru DD099-Exit
042600     else
042700              move ACT-PASSENGERS to WS-Passengers-Work
042800              if   WS-Passengers-Work = zero
042900                   move 1 to WS-Passengers-Work
043000              end-if
043100              move EF-FACTOR (CE-Factor-Ix) to WS-Effective-Factor
043200              move ACT-QTY to WS-Effective-Qty
043300              compute WS-Co2 rounded =
043400                      WS-Effective-Factor * ACT-QTY
043500                                           / WS-Passengers-Work
043600              move "O" to WS-Status
043700              string WS-Subcat delimited by space
043800                     "_"       delimited by size
043900                     WS-Item   delimited by space
044000                     into WS-Label
044100     end-if.
044200*
044300 DD010-Exit.  exit.
044400*
044500 DD015-Derive-Flight-Class   section.
044600*****************************************
044700*
044800* Distance comes from Act-Qty on a flight activity - the batch
044900* takes it as input rather than calling out to a routing
045000* service for it (see spec Non-Goals).
045100*
045200     if       ACT-QTY < 1000
045300              move "domestic_short" to WS-Item
045400     else
045500              if ACT-QTY < 3000
045600                 move "domestic_long" to WS-Item
045700              else
045800                 move "international" to WS-Item
045900              end-if
046000     end-if.
046100*
046200 DD015-Exit.  exit.
046300*
046400 DD020-Rate-Energy           section.
046500*****************************************
046600     move     ACT-CATEGORY to WS-Category.
046700     move     ACT-SUBCAT   to WS-Subcat.
046800     move     ACT-ITEM     to WS-Item.
046900     perform  FF010-Search-Factor-Table thru FF010-Exit.
047000     if       WS-Factor-Not-Found
047100              perform DD099-Error-Result thru DD099-Exit
047200     else
047300              evaluate ACT-UNIT
047400                  when "MWH"
047500                       compute WS-Effective-Qty =
047600                               ACT-QTY * 1000
047700                  when "KWH"
047800                       move ACT-QTY to WS-Effective-Qty
047900                  when "KW"
048000                       move ACT-QTY to WS-Effective-Qty
048100                  when other
048200                       perform DD099-Error-Result thru DD099-Exit
048300              end-evaluate
048400              if   WS-Status not = "E"
048500                   move EF-FACTOR (CE-Factor-Ix)
048600                        to WS-Effective-Factor
048700                   compute WS-Co2 rounded =
048800                           WS-Effective-Factor * WS-Effective-Qty
048900                   move "O" to WS-Status
049000                   string WS-Subcat delimited by space
049100                          "_"       delimited by size
049200                          WS-Item   delimited by space
049300                          into WS-Label
049400              end-if
049500     end-if.
049600*
049700 DD020-Exit.  exit.
049800*
049900 DD030-Rate-Food              section.
050000*****************************************
050100     move     ACT-CATEGORY to WS-Category.
050200     move     ACT-SUBCAT   to WS-Subcat.
050300     move     ACT-ITEM     to WS-Item.
050400     perform  FF010-Search-Factor-Table thru FF010-Exit.
050500     if       WS-Factor-Not-Found
050600              perform DD099-Error-Result thru DD099-Exit
050700     else
050800              evaluate ACT-UNIT
050900                  when "G"
051000                       compute WS-Effective-Qty =
051100                               ACT-QTY / 1000
051200                  when "KG"
051300                       move ACT-QTY to WS-Effective-Qty
051400                  when "SERVINGS"
051500                       perform DD035-Serving-Weight
051600                               thru DD035-Exit
051700                       compute WS-Effective-Qty =
051800                               ACT-QTY * WS-Serving-Wt
051900                  when other
052000                       perform DD099-Error-Result thru DD099-Exit
052100              end-evaluate
052200              if   WS-Status not = "E"
052300                   move EF-FACTOR (CE-Factor-Ix)
052400                        to WS-Effective-Factor
052500                   if ACT-LOCAL-FLAG = "Y"
052600                      compute WS-Effective-Factor rounded =
052700                              WS-Effective-Factor * 0.85
052800                   end-if
052900                   compute WS-Co2 rounded =
053000                           WS-Effective-Factor * WS-Effective-Qty
053100                   move "O" to WS-Status
053200                   move WS-Item to WS-Label
053300              end-if
053400     end-if.
053500*
053600 DD030-Exit.  exit.
053700*
053800 DD035-Serving-Weight         section.
053900*****************************************
054000     evaluate WS-Item
054100         when "beef"
054200              move 0.15 to WS-Serving-Wt
054300         when "chicken"
054400              move 0.12 to WS-Serving-Wt
054500         when "milk"
054600              move 0.25 to WS-Serving-Wt
054700         when other
054800              move 0.10 to WS-Serving-Wt
054900     end-evaluate.
055000*
055100 DD035-Exit.  exit.
055200*
055300 DD040-Rate-Consumption       section.
055400*****************************************
055500     move     ACT-CATEGORY to WS-Category.
055600     move     ACT-SUBCAT   to WS-Subcat.
055700     move     ACT-ITEM     to WS-Item.
055800     perform  FF010-Search-Factor-Table thru FF010-Exit.
055900     if       WS-Factor-Not-Found
056000              perform DD099-Error-Result thru DD099-Exit
056100     else
056200              move EF-FACTOR (CE-Factor-Ix) to WS-Effective-Factor
056300              if   ACT-LIFETIME > zero
056400                   compute WS-Effective-Factor rounded =
056500                           WS-Effective-Factor / ACT-LIFETIME
056600              end-if
056700              move ACT-QTY to WS-Effective-Qty
056800              if   WS-Effective-Qty = zero
056900                   move 1 to WS-Effective-Qty
057000              end-if
057100              compute WS-Co2 rounded =
057200                      WS-Effective-Factor * WS-Effective-Qty
057300              move "O" to WS-Status
057400              move WS-Item to WS-Label
057500     end-if.
057600*
057700 DD040-Exit.  exit.
057800*
057900 DD050-Rate-Waste             section.
058000*****************************************
058100     move     ACT-CATEGORY to WS-Category.
058200     move     ACT-SUBCAT   to WS-Subcat.
058300     move     spaces       to WS-Item.
058400     perform  FF010-Search-Factor-Table thru FF010-Exit.
058500     if       WS-Factor-Not-Found
058600              perform DD099-Error-Result thru DD099-Exit
058700     else
058800              move EF-FACTOR (CE-Factor-Ix) to WS-Effective-Factor
058900              move ACT-QTY to WS-Effective-Qty
059000              compute WS-Co2 rounded =
059100                      WS-Effective-Factor * WS-Effective-Qty
059200              move "O" to WS-Status
059300              move WS-Subcat to WS-Label
059400     end-if.
059500*
059600 DD050-Exit.  exit.
059700*
059800 DD099-Error-Result           section.
059900*****************************************
060000*
060100* Common error path - lookup miss on category/subcat/item, or
060200* an unrecognised unit.  Never abends on bad input data.
060300*
060400     move     "E"  to WS-Status.
060500     move     zero to WS-Co2.
060600     move     zero to WS-Effective-Factor.
060700     if       WS-Effective-Qty = zero
060800              move ACT-QTY to WS-Effective-Qty
060900     end-if.
061000     move     WS-Subcat to WS-Label.
061100     add      1 to CE-Recs-Err.
061200*
061300 DD099-Exit.  exit.
061400*
061500 FF010-Search-Factor-Table    section.
061600*****************************************
061700*
061800* Binary search of the in-memory factor table - table was
061900* either read from Factor-File or loaded from the defaults,
062000* both ascending on category + subcat + item.
062100*
062200     move     "N" to WS-Factor-Found-Sw.
062300     search   all CE-Factor-Row
062400         at end
062500              move "N" to WS-Factor-Found-Sw
062600         when EF-CATEGORY (CE-Factor-Ix) = WS-Category
062700          and EF-SUBCAT   (CE-Factor-Ix) = WS-Subcat
062800          and EF-ITEM     (CE-Factor-Ix) = WS-Item
062900              move "Y" to WS-Factor-Found-Sw
063000     end-search.
063100*
063200 FF010-Exit.  exit.
063300*
063400 EE010-Write-Result           section.
063500*****************************************
063600     add      1 to WS-Result-Id.
063700     move     WS-Result-Id      to RES-ID.
063800     move     WS-Category       to RES-CATEGORY.
063900     move     WS-Subcat         to RES-SUBCAT.
064000     move     WS-Label          to RES-ACTIVITY.
064100     move     WS-Co2            to RES-CO2-KG.
064200     move     WS-Effective-Factor to RES-FACTOR.
064300     move     WS-Effective-Qty  to RES-QTY.
064400     move     WS-Status         to RES-STATUS.
064500     write    CE-Result-Record.
064600*
064700 EE010-Exit.  exit.
064800*
064900 EE020-Accumulate-Totals      section.
065000*****************************************
065100     if       WS-Status = "O"
065200              add 1 to CE-Recs-Ok
065300              add WS-Co2 to CE-Total-Co2
065400              evaluate WS-Category
065500                  when "TRANSPORTATION"
065600                       add 1 to CE-Cat-Transport-Cnt
065700                       add WS-Co2 to CE-Cat-Transport-Co2
065800                  when "ENERGY"
065900                       add 1 to CE-Cat-Energy-Cnt
066000                       add WS-Co2 to CE-Cat-Energy-Co2
066100                  when "FOOD"
066200                       add 1 to CE-Cat-Food-Cnt
066300                       add WS-Co2 to CE-Cat-Food-Co2
066400                  when "CONSUMPTION"
066500                       add 1 to CE-Cat-Consump-Cnt
066600                       add WS-Co2 to CE-Cat-Consump-Co2
066700                  when "WASTE"
066800                       add 1 to CE-Cat-Waste-Cnt
066900                       add WS-Co2 to CE-Cat-Waste-Co2
067000              end-evaluate
067100              perform EE025-Insert-Recent thru EE025-Exit
067200     end-if.
067300*
067400 EE020-Exit.  exit.
067500*
067600 EE025-Insert-Recent          section.
067700*****************************************
067800*
067900* Shifts the recent-10 table down one row, then drops the
068000* fresh result in at row 1 - kept newest first throughout.
068100*
068200     perform  EE026-Shift-Row thru EE026-Exit
068300              varying WS-Shift-Ix from 10 by -1
068400              until WS-Shift-Ix < 2.
068500     move     WS-Result-Id to CE-Recent-Id (1).
068600     move     WS-Label     to CE-Recent-Activity (1).
068700     move     WS-Co2       to CE-Recent-Co2 (1).
068800     if       CE-Recent-Count < 10
068900              add 1 to CE-Recent-Count
069000     end-if.
069100*
069200 EE025-Exit.  exit.
069300*
069400 EE026-Shift-Row              section.
069500*****************************************
069600     move     CE-Recent-Row (WS-Shift-Ix - 1)
069700              to CE-Recent-Row (WS-Shift-Ix).
069800*
069900 EE026-Exit.  exit.
070000*
070100 EE030-Print-Detail-Line      section.
070200*****************************************
070300     move     WS-Result-Id        to PD-Id.
070400     move     WS-Category         to PD-Category.
070500     move     WS-Label            to PD-Label.
070600     move     WS-Effective-Qty    to PD-Qty.
070700     move     WS-Effective-Factor to PD-Factor.
070800     move     WS-Co2              to PD-Co2.
070900     move     WS-Status           to PD-Status.
071000     write    CE-Report-Line from CE-Print-Detail.
071100*
071200 EE030-Exit.  exit.
071300*
071400 AA090-Print-Summary          section.
071500*****************************************
071600     move     "Category Totals" to PSH-Title.
071700     write    CE-Report-Line from CE-Print-Section-Heading.
071800     perform  AA092-Print-Cat-Row thru AA092-Exit
071900              varying CE-Cat-Ix from 1 by 1
072000              until CE-Cat-Ix > 5.
072100     move     "Records Read"     to PCT-Label.
072200     move     CE-Recs-Read        to PCT-Value.
072300     write    CE-Report-Line from CE-Print-Count-Line.
072400     move     "Records Rated Ok" to PCT-Label.
072500     move     CE-Recs-Ok          to PCT-Value.
072600     write    CE-Report-Line from CE-Print-Count-Line.
072700     move     "Records In Error" to PCT-Label.
072800     move     CE-Recs-Err         to PCT-Value.
072900     write    CE-Report-Line from CE-Print-Count-Line.
073000     move     "Total Co2 Kg"     to PCO-Label.
073100     move     CE-Total-Co2        to PCO-Value.
073200     write    CE-Report-Line from CE-Print-Co2-Line.
073300*
073400 AA090-Exit.  exit.
073500*
073600 AA092-Print-Cat-Row          section.
073700*****************************************
073800     move     CE-Cat-Name (CE-Cat-Ix)  to PCL-Name.
073900     move     CE-Cat-Count (CE-Cat-Ix) to PCL-Count.
074000     move     CE-Cat-Co2 (CE-Cat-Ix)   to PCL-Co2.
074100     write    CE-Report-Line from CE-Print-Cat-Line.
074200*
074300 AA092-Exit.  exit.
074400*
074500 AA095-Print-Recent-Results   section.
074600*****************************************
074700     move     "Recent Results - Last 10, Newest First"
074800              to PSH-Title.
074900     write    CE-Report-Line from CE-Print-Section-Heading.
075000     if       CE-Recent-Count > zero
075100              perform AA097-Print-Recent-Row thru AA097-Exit
075200                      varying CE-Recent-Ix from 1 by 1
075300                      until CE-Recent-Ix > CE-Recent-Count
075400     end-if.
075500*
075600 AA095-Exit.  exit.
075700*
075800 AA097-Print-Recent-Row       section.
075900*****************************************
076000     move     CE-Recent-Id (CE-Recent-Ix)
076100              to PRL-Id.
076200     move     CE-Recent-Activity (CE-Recent-Ix)
076300              to PRL-Label.
076400     move     CE-Recent-Co2 (CE-Recent-Ix)
076500              to PRL-Co2.
076600     write    CE-Report-Line from CE-Print-Recent-Line.
076700*
076800 AA097-Exit.  exit.
