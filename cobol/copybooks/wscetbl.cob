000100********************************************
000200*                                          *
000300*  In-Memory Emission Factor Rate Table    *
000400*     Loaded From Factor-File Or From       *
000500*     The Default Data Set Below If It      *
000600*     Cannot Be Opened.                     *
000700********************************************
000800*
000900* 06/02/2026 dmy - Created. Table sized for the 61 shipped        WSCET001
001000*                  default rows plus headroom for a larger
001100*                  factor file - resize Ce-Factor-Max if the
001200*                  rate book grows past 120 rows.
001300* 12/02/2026 dmy - Switched lookup from a chain of IFs to         WSCET002
001400*                  Search All once the table carried more
001500*                  than a handful of rows - keyed ascending on
001600*                  the same three fields the factor file is
001700*                  sorted by.
001800*
001900 01  CE-Factor-Table.
002000     03  CE-Factor-Count          pic 9(04) comp value zero.
002100     03  CE-Factor-Row             occurs 1 to 120 times
002200                                    depending on CE-Factor-Count
002300                                    ascending key is EF-CATEGORY
002400                                                     EF-SUBCAT
002500                                                     EF-ITEM
002600                                    indexed by CE-Factor-Ix.
002700         05  EF-CATEGORY           pic x(14).
002800         05  EF-SUBCAT             pic x(16).
002900         05  EF-ITEM               pic x(16).
003000         05  EF-FACTOR             pic 9(04)v9(04).
003100         05  filler                pic x(06).
003200*
003300* 77 switch set on by the table-load paragraphs when the
003400* factor file supplied more rows than Ce-Factor-Row can hold -
003500* the run carries on with what fits and logs nothing more.
003600*
003700 77  CE-Factor-Max              pic 9(04) comp value 120.
003800*
003900* Default emission factor data set - the "contract" values
004000* used when Factor-File will not open.  61 rows, one row per
004100* category/subcat/item combination, held in ascending key
004200* order to match the Search All above.  Laid out as named rows
004300* redefined as an occurs table, same idiom as the old File-Defs
004400* block in the general names copy.
004500*
004600 01  CE-Default-Data.
004700     03  filler.
004800         05 filler pic x(14)  value "CONSUMPTION".
004900         05 filler pic x(16)  value "clothing".
005000         05 filler pic x(16)  value "cotton_shirt".
005100         05 filler pic 9(04)v9(04) value 8.0000.
005200     03  filler.
005300         05 filler pic x(14)  value "CONSUMPTION".
005400         05 filler pic x(16)  value "clothing".
005500         05 filler pic x(16)  value "jeans".
005600         05 filler pic 9(04)v9(04) value 33.4000.
005700     03  filler.
005800         05 filler pic x(14)  value "CONSUMPTION".
005900         05 filler pic x(16)  value "clothing".
006000         05 filler pic x(16)  value "shoes".
006100         05 filler pic 9(04)v9(04) value 12.5000.
006200     03  filler.
006300         05 filler pic x(14)  value "CONSUMPTION".
006400         05 filler pic x(16)  value "clothing".
006500         05 filler pic x(16)  value "synthetic_garment".
006600         05 filler pic 9(04)v9(04) value 5.5000.
006700     03  filler.
006800         05 filler pic x(14)  value "CONSUMPTION".
006900         05 filler pic x(16)  value "electronics".
007000         05 filler pic x(16)  value "laptop".
007100         05 filler pic 9(04)v9(04) value 300.0000.
007200     03  filler.
007300         05 filler pic x(14)  value "CONSUMPTION".
007400         05 filler pic x(16)  value "electronics".
007500         05 filler pic x(16)  value "smartphone".
007600         05 filler pic 9(04)v9(04) value 70.0000.
007700     03  filler.
007800         05 filler pic x(14)  value "CONSUMPTION".
007900         05 filler pic x(16)  value "electronics".
008000         05 filler pic x(16)  value "tablet".
008100         05 filler pic 9(04)v9(04) value 130.0000.
008200     03  filler.
008300         05 filler pic x(14)  value "CONSUMPTION".
008400         05 filler pic x(16)  value "electronics".
008500         05 filler pic x(16)  value "tv".
008600         05 filler pic 9(04)v9(04) value 500.0000.
008700     03  filler.
008800         05 filler pic x(14)  value "CONSUMPTION".
008900         05 filler pic x(16)  value "household".
009000         05 filler pic x(16)  value "appliance_large".
009100         05 filler pic 9(04)v9(04) value 200.0000.
009200     03  filler.
009300         05 filler pic x(14)  value "CONSUMPTION".
009400         05 filler pic x(16)  value "household".
009500         05 filler pic x(16)  value "appliance_small".
009600         05 filler pic 9(04)v9(04) value 45.0000.
009700     03  filler.
009800         05 filler pic x(14)  value "CONSUMPTION".
009900         05 filler pic x(16)  value "household".
010000         05 filler pic x(16)  value "furniture_item".
010100         05 filler pic 9(04)v9(04) value 150.0000.
010200     03  filler.
010300         05 filler pic x(14)  value "ENERGY".
010400         05 filler pic x(16)  value "cooling".
010500         05 filler pic x(16)  value "electric".
010600         05 filler pic 9(04)v9(04) value 0.4570.
010700     03  filler.
010800         05 filler pic x(14)  value "ENERGY".
010900         05 filler pic x(16)  value "electricity".
011000         05 filler pic x(16)  value "coal".
011100         05 filler pic 9(04)v9(04) value 0.8200.
011200     03  filler.
011300         05 filler pic x(14)  value "ENERGY".
011400         05 filler pic x(16)  value "electricity".
011500         05 filler pic x(16)  value "grid_average".
011600         05 filler pic 9(04)v9(04) value 0.4570.
011700     03  filler.
011800         05 filler pic x(14)  value "ENERGY".
011900         05 filler pic x(16)  value "electricity".
012000         05 filler pic x(16)  value "natural_gas".
012100         05 filler pic 9(04)v9(04) value 0.3500.
012200     03  filler.
012300         05 filler pic x(14)  value "ENERGY".
012400         05 filler pic x(16)  value "electricity".
012500         05 filler pic x(16)  value "renewable".
012600         05 filler pic 9(04)v9(04) value 0.0240.
012700     03  filler.
012800         05 filler pic x(14)  value "ENERGY".
012900         05 filler pic x(16)  value "heating".
013000         05 filler pic x(16)  value "electric".
013100         05 filler pic 9(04)v9(04) value 0.4570.
013200     03  filler.
013300         05 filler pic x(14)  value "ENERGY".
013400         05 filler pic x(16)  value "heating".
013500         05 filler pic x(16)  value "heating_oil".
013600         05 filler pic 9(04)v9(04) value 0.2450.
013700     03  filler.
013800         05 filler pic x(14)  value "ENERGY".
013900         05 filler pic x(16)  value "heating".
014000         05 filler pic x(16)  value "natural_gas".
014100         05 filler pic 9(04)v9(04) value 0.1850.
014200     03  filler.
014300         05 filler pic x(14)  value "ENERGY".
014400         05 filler pic x(16)  value "heating".
014500         05 filler pic x(16)  value "propane".
014600         05 filler pic 9(04)v9(04) value 0.2140.
014700     03  filler.
014800         05 filler pic x(14)  value "FOOD".
014900         05 filler pic x(16)  value "dairy".
015000         05 filler pic x(16)  value "butter".
015100         05 filler pic 9(04)v9(04) value 23.8000.
015200     03  filler.
015300         05 filler pic x(14)  value "FOOD".
015400         05 filler pic x(16)  value "dairy".
015500         05 filler pic x(16)  value "cheese".
015600         05 filler pic 9(04)v9(04) value 13.5000.
015700     03  filler.
015800         05 filler pic x(14)  value "FOOD".
015900         05 filler pic x(16)  value "dairy".
016000         05 filler pic x(16)  value "milk".
016100         05 filler pic 9(04)v9(04) value 3.2000.
016200     03  filler.
016300         05 filler pic x(14)  value "FOOD".
016400         05 filler pic x(16)  value "dairy".
016500         05 filler pic x(16)  value "yogurt".
016600         05 filler pic 9(04)v9(04) value 2.2000.
016700     03  filler.
016800         05 filler pic x(14)  value "FOOD".
016900         05 filler pic x(16)  value "meat".
017000         05 filler pic x(16)  value "beef".
017100         05 filler pic 9(04)v9(04) value 27.0000.
017200     03  filler.
017300         05 filler pic x(14)  value "FOOD".
017400         05 filler pic x(16)  value "meat".
017500         05 filler pic x(16)  value "chicken".
017600         05 filler pic 9(04)v9(04) value 9.9000.
017700     03  filler.
017800         05 filler pic x(14)  value "FOOD".
017900         05 filler pic x(16)  value "meat".
018000         05 filler pic x(16)  value "lamb".
018100         05 filler pic 9(04)v9(04) value 24.5000.
018200     03  filler.
018300         05 filler pic x(14)  value "FOOD".
018400         05 filler pic x(16)  value "meat".
018500         05 filler pic x(16)  value "pork".
018600         05 filler pic 9(04)v9(04) value 7.6000.
018700     03  filler.
018800         05 filler pic x(14)  value "FOOD".
018900         05 filler pic x(16)  value "meat".
019000         05 filler pic x(16)  value "turkey".
019100         05 filler pic 9(04)v9(04) value 12.1000.
019200     03  filler.
019300         05 filler pic x(14)  value "FOOD".
019400         05 filler pic x(16)  value "plant_based".
019500         05 filler pic x(16)  value "fruits".
019600         05 filler pic 9(04)v9(04) value 1.1000.
019700     03  filler.
019800         05 filler pic x(14)  value "FOOD".
019900         05 filler pic x(16)  value "plant_based".
020000         05 filler pic x(16)  value "grains".
020100         05 filler pic 9(04)v9(04) value 2.5000.
020200     03  filler.
020300         05 filler pic x(14)  value "FOOD".
020400         05 filler pic x(16)  value "plant_based".
020500         05 filler pic x(16)  value "legumes".
020600         05 filler pic 9(04)v9(04) value 0.9000.
020700     03  filler.
020800         05 filler pic x(14)  value "FOOD".
020900         05 filler pic x(16)  value "plant_based".
021000         05 filler pic x(16)  value "nuts".
021100         05 filler pic 9(04)v9(04) value 2.3000.
021200     03  filler.
021300         05 filler pic x(14)  value "FOOD".
021400         05 filler pic x(16)  value "plant_based".
021500         05 filler pic x(16)  value "vegetables".
021600         05 filler pic 9(04)v9(04) value 2.0000.
021700     03  filler.
021800         05 filler pic x(14)  value "FOOD".
021900         05 filler pic x(16)  value "processed".
022000         05 filler pic x(16)  value "bread".
022100         05 filler pic 9(04)v9(04) value 0.9000.
022200     03  filler.
022300         05 filler pic x(14)  value "FOOD".
022400         05 filler pic x(16)  value "processed".
022500         05 filler pic x(16)  value "coffee".
022600         05 filler pic 9(04)v9(04) value 28.5000.
022700     03  filler.
022800         05 filler pic x(14)  value "FOOD".
022900         05 filler pic x(16)  value "processed".
023000         05 filler pic x(16)  value "pasta".
023100         05 filler pic 9(04)v9(04) value 1.4000.
023200     03  filler.
023300         05 filler pic x(14)  value "FOOD".
023400         05 filler pic x(16)  value "processed".
023500         05 filler pic x(16)  value "rice".
023600         05 filler pic 9(04)v9(04) value 2.7000.
023700     03  filler.
023800         05 filler pic x(14)  value "FOOD".
023900         05 filler pic x(16)  value "processed".
024000         05 filler pic x(16)  value "tea".
024100         05 filler pic 9(04)v9(04) value 6.3000.
024200     03  filler.
024300         05 filler pic x(14)  value "FOOD".
024400         05 filler pic x(16)  value "seafood".
024500         05 filler pic x(16)  value "fish_farmed".
024600         05 filler pic 9(04)v9(04) value 13.6000.
024700     03  filler.
024800         05 filler pic x(14)  value "FOOD".
024900         05 filler pic x(16)  value "seafood".
025000         05 filler pic x(16)  value "fish_wild".
025100         05 filler pic 9(04)v9(04) value 5.4000.
025200     03  filler.
025300         05 filler pic x(14)  value "FOOD".
025400         05 filler pic x(16)  value "seafood".
025500         05 filler pic x(16)  value "shellfish".
025600         05 filler pic 9(04)v9(04) value 11.3000.
025700     03  filler.
025800         05 filler pic x(14)  value "TRANSPORTATION".
025900         05 filler pic x(16)  value "car".
026000         05 filler pic x(16)  value "diesel".
026100         05 filler pic 9(04)v9(04) value 0.4480.
026200     03  filler.
026300         05 filler pic x(14)  value "TRANSPORTATION".
026400         05 filler pic x(16)  value "car".
026500         05 filler pic x(16)  value "electric".
026600         05 filler pic 9(04)v9(04) value 0.0890.
026700     03  filler.
026800         05 filler pic x(14)  value "TRANSPORTATION".
026900         05 filler pic x(16)  value "car".
027000         05 filler pic x(16)  value "hybrid".
027100         05 filler pic 9(04)v9(04) value 0.2530.
027200     03  filler.
027300         05 filler pic x(14)  value "TRANSPORTATION".
027400         05 filler pic x(16)  value "car".
027500         05 filler pic x(16)  value "petrol".
027600         05 filler pic 9(04)v9(04) value 0.4040.
027700     03  filler.
027800         05 filler pic x(14)  value "TRANSPORTATION".
027900         05 filler pic x(16)  value "flight".
028000         05 filler pic x(16)  value "domestic_long".
028100         05 filler pic 9(04)v9(04) value 0.1950.
028200     03  filler.
028300         05 filler pic x(14)  value "TRANSPORTATION".
028400         05 filler pic x(16)  value "flight".
028500         05 filler pic x(16)  value "domestic_short".
028600         05 filler pic 9(04)v9(04) value 0.2550.
028700     03  filler.
028800         05 filler pic x(14)  value "TRANSPORTATION".
028900         05 filler pic x(16)  value "flight".
029000         05 filler pic x(16)  value "international".
029100         05 filler pic 9(04)v9(04) value 0.1500.
029200     03  filler.
029300         05 filler pic x(14)  value "TRANSPORTATION".
029400         05 filler pic x(16)  value "motorcycle".
029500         05 filler pic x(16)  value "petrol".
029600         05 filler pic 9(04)v9(04) value 0.1030.
029700     03  filler.
029800         05 filler pic x(14)  value "TRANSPORTATION".
029900         05 filler pic x(16)  value "other".
030000         05 filler pic x(16)  value "cycling".
030100         05 filler pic 9(04)v9(04) value 0.0000.
030200     03  filler.
030300         05 filler pic x(14)  value "TRANSPORTATION".
030400         05 filler pic x(16)  value "other".
030500         05 filler pic x(16)  value "scooter".
030600         05 filler pic 9(04)v9(04) value 0.0200.
030700     03  filler.
030800         05 filler pic x(14)  value "TRANSPORTATION".
030900         05 filler pic x(16)  value "other".
031000         05 filler pic x(16)  value "walking".
031100         05 filler pic 9(04)v9(04) value 0.0000.
031200     03  filler.
031300         05 filler pic x(14)  value "TRANSPORTATION".
031400         05 filler pic x(16)  value "public_transport".
031500         05 filler pic x(16)  value "bus".
031600         05 filler pic 9(04)v9(04) value 0.0890.
031700     03  filler.
031800         05 filler pic x(14)  value "TRANSPORTATION".
031900         05 filler pic x(16)  value "public_transport".
032000         05 filler pic x(16)  value "subway".
032100         05 filler pic 9(04)v9(04) value 0.0380.
032200     03  filler.
032300         05 filler pic x(14)  value "TRANSPORTATION".
032400         05 filler pic x(16)  value "public_transport".
032500         05 filler pic x(16)  value "train".
032600         05 filler pic 9(04)v9(04) value 0.0410.
032700     03  filler.
032800         05 filler pic x(14)  value "TRANSPORTATION".
032900         05 filler pic x(16)  value "public_transport".
033000         05 filler pic x(16)  value "tram".
033100         05 filler pic 9(04)v9(04) value 0.0290.
033200     03  filler.
033300         05 filler pic x(14)  value "WASTE".
033400         05 filler pic x(16)  value "composting".
033500         05 filler pic x(16)  value spaces.
033600         05 filler pic 9(04)v9(04) value 0.0500.
033700     03  filler.
033800         05 filler pic x(14)  value "WASTE".
033900         05 filler pic x(16)  value "incineration".
034000         05 filler pic x(16)  value spaces.
034100         05 filler pic 9(04)v9(04) value 0.3500.
034200     03  filler.
034300         05 filler pic x(14)  value "WASTE".
034400         05 filler pic x(16)  value "landfill".
034500         05 filler pic x(16)  value spaces.
034600         05 filler pic 9(04)v9(04) value 0.5700.
034700     03  filler.
034800         05 filler pic x(14)  value "WASTE".
034900         05 filler pic x(16)  value "recycling".
035000         05 filler pic x(16)  value spaces.
035100         05 filler pic 9(04)v9(04) value 0.2100.
035200*
035210* Table view lines up byte-for-byte with the filler rows above -
035220* no pad of its own needed, the 61 rows already carry nothing but
035230* filler.
035240*
035300 01  CE-Default-Table redefines CE-Default-Data.
035400     03  CE-Default-Row            occurs 61 times
035500                                    indexed by CE-Default-Ix.
035600         05  CE-Default-Category   pic x(14).
035700         05  CE-Default-Subcat     pic x(16).
035800         05  CE-Default-Item       pic x(16).
035900         05  CE-Default-Factor     pic 9(04)v9(04).
