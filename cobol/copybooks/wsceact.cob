000100********************************************
000200*                                          *
000300*  Record Definition For Activity Input    *
000400*              File                        *
000500*     Sequential, arrival order, no key     *
000600********************************************
000700*  File size 80 bytes.
000800*
000900* 04/02/2026 dmy - Created for the rating engine intake file.     WSCEA001
001000* 09/02/2026 dmy - Act-Lifetime widened to 9(03)v9(01) per        WSCEA002
001100*                  consumption amortisation rule.
001200*
001300 01  CE-Activity-Record.
001400     03  ACT-ID                   pic 9(06).
001500     03  ACT-CATEGORY             pic x(14).
001600*        "TRANSPORTATION", "ENERGY", "FOOD", "CONSUMPTION",
001700*        "WASTE"
001800     03  ACT-SUBCAT               pic x(16).
001900*        transport type / energy type / food group /
002000*        item type / disposal method
002100     03  ACT-ITEM                 pic x(16).
002200*        fuel, source, food item, item - blank for waste
002300     03  ACT-QTY                  pic 9(07)v9(03).
002400*        distance km, energy amount, food amount, item qty,
002500*        or waste kg
002600     03  ACT-UNIT                 pic x(08).
002700*        "KM", "KWH", "MWH", "KG", "G", "SERVINGS", "ITEMS"
002800     03  ACT-PASSENGERS           pic 9(03).
002900*        def 1 - zero treated as 1 down in DD010.
003000     03  ACT-LOCAL-FLAG           pic x(01).
003100*        "Y" = locally produced food, else not.
003200     03  ACT-LIFETIME             pic 9(03)v9(01).
003300*        amortisation lifetime, years, 0 = none.
003400     03  filler                   pic x(02).
