000100********************************************
000200*                                          *
000300*  Record Definition For Emission Result   *
000400*              Output File                 *
000500*     Res-Id Assigned Sequentially From 1   *
000600********************************************
000700*  File size 100 bytes.
000800*
000900* 05/02/2026 dmy - Created for the rating engine result file.     WSCER001
001000* 10/02/2026 dmy - Res-Status widened comments - O = ok, E =      WSCER002
001100*                  error (unknown key or bad unit), co2 forced
001200*                  to zero on E.
001300*
001400 01  CE-Result-Record.
001500     03  RES-ID                   pic 9(06).
001600     03  RES-CATEGORY             pic x(14).
001700     03  RES-SUBCAT               pic x(16).
001800     03  RES-ACTIVITY             pic x(24).
001900*        transport/energy: subcat_item. food/consumption:
002000*        item name. waste: disposal method.
002100     03  RES-CO2-KG               pic 9(07)v9(03).
002200*        rounded to 3 decimals, round-half-up, final compute.
002300     03  RES-FACTOR               pic 9(04)v9(04).
002400*        effective factor applied, after adjustments.
002500     03  RES-QTY                  pic 9(07)v9(03).
002600*        effective quantity used, after unit conversion.
002700     03  RES-STATUS               pic x(01).
002800*        "O" = ok, "E" = error.
002900     03  filler                   pic x(11).
