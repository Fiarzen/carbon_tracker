000100********************************************
000200*                                          *
000300*  Record Definition For Emission Factor   *
000400*              Rate File                   *
000500*     Sorted Category + Subcat + Item for   *
000600*        Search All in Wscetbl            *
000700********************************************
000800*  File size 60 bytes.
000900*
001000* 04/02/2026 dmy - Created for the factor rate file.              WSCEF001
001100* 11/02/2026 dmy - Added Ce-Factor-Key-View redefines so the      WSCEF002
001200*                  table-load compare paragraphs can test the
001300*                  whole key in one move/compare.
001400*
001500 01  CE-Factor-Record.
001600     03  EF-CATEGORY              pic x(14).
001700     03  EF-SUBCAT                pic x(16).
001800     03  EF-ITEM                  pic x(16).
001900*        blank for waste rows - no item level.
002000     03  EF-FACTOR                pic 9(04)v9(04).
002100*        kg co2 per unit - per km, per kwh, per kg, per item.
002200     03  filler                   pic x(06).
002300*
002400* Combined-key view for whole-key moves/compares when building
002500* or checking the in-memory table (see Wscetbl).
002600*
002700 01  CE-Factor-Key-View redefines CE-Factor-Record.
002800     03  EF-FULL-KEY              pic x(46).
002900     03  filler                   pic x(14).
