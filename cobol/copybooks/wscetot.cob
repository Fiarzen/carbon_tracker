000100********************************************
000200*                                          *
000300*  Accumulators For The Rating Run -       *
000400*     Category Totals, Grand Totals And    *
000500*     The Last-10 Recent-Results Table      *
000600********************************************
000700*
000800* 07/02/2026 dmy - Created.                                       WSCET001
000900* 13/02/2026 dmy - Added Ce-Cat-Table redefines so the summary    WSCET002
001000*                  print paragraph can loop the 5 fixed
001100*                  categories instead of 5 separate moves.
001200*
001300 01  CE-Grand-Totals.
001400     03  CE-Recs-Read             pic 9(07) comp.
001500     03  CE-Recs-Ok               pic 9(07) comp.
001600     03  CE-Recs-Err              pic 9(07) comp.
001700     03  CE-Total-Co2             pic 9(09)v999  comp-3.
001800     03  filler                   pic x(04).
001900*
002000* Category buckets, one per fixed category, whole-file totals
002100* (input is unsorted - no mid-file control breaks, per spec).
002200*
002300 01  CE-Category-Totals.
002400     03  CE-Cat-Transport-Cnt     pic 9(07) comp.
002500     03  CE-Cat-Transport-Co2     pic 9(09)v999  comp-3.
002600     03  CE-Cat-Energy-Cnt        pic 9(07) comp.
002700     03  CE-Cat-Energy-Co2        pic 9(09)v999  comp-3.
002800     03  CE-Cat-Food-Cnt          pic 9(07) comp.
002900     03  CE-Cat-Food-Co2          pic 9(09)v999  comp-3.
003000     03  CE-Cat-Consump-Cnt       pic 9(07) comp.
003100     03  CE-Cat-Consump-Co2       pic 9(09)v999  comp-3.
003200     03  CE-Cat-Waste-Cnt         pic 9(07) comp.
003300     03  CE-Cat-Waste-Co2         pic 9(09)v999  comp-3.
003310     03  filler                   pic x(04).
003400*
003500* Same 5 buckets viewed as a table, plus a name column, for the
003600* category-totals print loop in Aa090.  Filler below just rides
003650* along on the grand-totals pad above - not separately addressed.
003700*
003800 01  CE-Cat-Table redefines CE-Category-Totals.
003900     03  CE-Cat-Row               occurs 5 times
004000                                   indexed by CE-Cat-Ix.
004100         05  CE-Cat-Count         pic 9(07) comp.
004200         05  CE-Cat-Co2           pic 9(09)v999  comp-3.
004250     03  filler                   pic x(04).
004300*
004400 01  CE-Cat-Names.
004500     03  filler                   pic x(14)  value "TRANSPORTATION".
004600     03  filler                   pic x(14)  value "ENERGY".
004700     03  filler                   pic x(14)  value "FOOD".
004800     03  filler                   pic x(14)  value "CONSUMPTION".
004900     03  filler                   pic x(14)  value "WASTE".
004950     03  filler                   pic x(02)  value spaces.
005000 01  CE-Cat-Name-Table redefines CE-Cat-Names.
005100     03  CE-Cat-Name              pic x(14)  occurs 5 times.
005150     03  filler                   pic x(02).
005200*
005300* Last 10 Ok results, kept newest-first by shifting the table
005400* down one row each time a fresh one is inserted at the top -
005500* mirrors the source's "recent emission logs" view.
005600*
005700 01  CE-Recent-Results.
005800     03  CE-Recent-Count          pic 9(02) comp value zero.
005900     03  CE-Recent-Row            occurs 10 times
006000                                   indexed by CE-Recent-Ix.
006100         05  CE-Recent-Id         pic 9(06).
006200         05  CE-Recent-Activity   pic x(24).
006300         05  CE-Recent-Co2        pic 9(07)v9(03).
006400         05  filler               pic x(05).
